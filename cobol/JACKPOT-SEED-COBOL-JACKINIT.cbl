000100*****************************************************************         
000200*                                                               *         
000300*   PROGRAM    : JACKINIT                                      *          
000400*   TITLE      : JACKPOT POOL MASTER - ONE-TIME SEED LOAD       *         
000500*   TECTONICS  : COBC                                           *         
000600*                                                               *         
000700*****************************************************************         
000800 IDENTIFICATION DIVISION.                                                 
000900 PROGRAM-ID.     JACKINIT.                                                
001000 AUTHOR.         S PRAJAPATI.                                             
001100 INSTALLATION.   STATE GAMING COMMISSION - DATA PROC DIVISION.            
001200 DATE-WRITTEN.   06/15/87.                                                
001300 DATE-COMPILED.                                                           
001400 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY, NOT FOR                
001500                 DISTRIBUTION OUTSIDE THE DIVISION.                       
001600*****************************************************************         
001700*   C H A N G E   L O G                                        *          
001800*---------------------------------------------------------*       CHNG    
001900* 06/15/87  SP    ORIGINAL SETUP JOB FOR THE JACKPOT POOL         CHNG    
002000*                 MASTER, WRITTEN FOR THE NEW WAGERING            CHNG    
002100*                 SETTLEMENT SYSTEM.  SEEDS ONE POOL.             CHNG    
002200* 11/02/87  SP    TKT-0140  ADDED THE WEEKLY-JACKPOT POOL         CHNG    
002300*                 REQUESTED BY MARKETING FOR THE FRIDAY DRAW.     CHNG    
002400* 04/19/89  RJP   TKT-0287  ADDED THE HIGH-ROLLER-JACKPOT         CHNG    
002500*                 POOL FOR THE HIGH-LIMIT WAGERING FLOOR.         CHNG    
002600* 09/08/90  RJP   TKT-0333  ADDED THE CLASSIC-JACKPOT POOL,       CHNG    
002700*                 ROUNDING OUT THE FOUR STANDARD POOLS.           CHNG    
002800* 02/14/92  MDK   TKT-0401  DO NOT RE-SEED A POOL THAT ALREADY    CHNG    
002900*                 EXISTS -- SETUP MUST ONLY RUN ONCE PER POOL.    CHNG    
003000* 07/22/93  MDK   TKT-0455  DISPLAY EXISTING ROW COUNT WHEN       CHNG    
003100*                 NO SEEDING WAS NEEDED, OPERATIONS ASKED FOR     CHNG    
003200*                 SOME PROOF THE JOB ACTUALLY RAN.                CHNG    
003300* 05/03/95  TWL   TKT-0522  CONTRIBUTION-TYPE AND REWARD-TYPE     CHNG    
003400*                 ADDED TO THE MASTER ROW PER GAMING              CHNG    
003500*                 COMPLIANCE MEMO 95-11.                          CHNG    
003600* 01/09/98  TWL   TKT-0601  YEAR 2000 REMEDIATION - REPLACED      CHNG    
003700*                 THE 2-DIGIT ACCEPT FROM DATE WITH A 4-DIGIT     CHNG    
003800*                 YYYYMMDD ACCEPT FOR THE UPDATED-AT STAMP.       CHNG    
003900* 08/17/99  TWL   TKT-0644  Y2K FOLLOW-UP - RAN FULL CENTURY      CHNG    
004000*                 ROLLOVER TEST ON THE STAMP ROUTINE, NO          CHNG    
004100*                 FURTHER FINDINGS.                               CHNG    
004200* 03/11/01  CAO   TKT-0710  MOVED THE RATE TABLE OUT TO A         CHNG    
004300*                 SHARED COPYBOOK, JAKCFG, SHARED WITH JACKBAT.   CHNG    
004400* 10/05/03  CAO   TKT-0788  STANDARDIZED ERROR HANDLING TO        CHNG    
004500*                 MATCH THE Y0001-ERR-HANDLING SHAPE USED ON      CHNG    
004600*                 THE CUSTOMER EXTRACT JOBS.                      CHNG    
004700* 06/30/05  DVK   TKT-0851  ADDED THE NUMERIC REDEFINE OF THE     CHNG    
004800*                 FILE STATUS FOR THE OPERATIONS RERUN SCRIPT.    CHNG    
004900* 02/12/09  DVK   TKT-0940  CLEANED UP COMMENTS FOR THE GNU       CHNG    
005000*                 COBOL CONVERSION PROJECT.                       CHNG    
005100*---------------------------------------------------------*       CHNG    
005200*****************************************************************         
005300 ENVIRONMENT DIVISION.                                                    
005400 CONFIGURATION SECTION.                                                   
005500 SPECIAL-NAMES.                                                           
005600     C01 IS TOP-OF-FORM.                                                  
005700 INPUT-OUTPUT SECTION.                                                    
005800 FILE-CONTROL.                                                            
005900     SELECT JACKPOT-FILE ASSIGN TO JAKMFILE                               
006000         ORGANIZATION IS LINE SEQUENTIAL                                  
006100         FILE STATUS IS WS-JAKM-STATUS.                                   
006200*****************************************************************         
006300 DATA DIVISION.                                                           
006400*****************************************************************         
006500 FILE SECTION.                                                            
006600*                                                                         
006700 FD  JACKPOT-FILE                                                         
006800     RECORD CONTAINS 95 CHARACTERS.                                       
006900 COPY JAKMSTR.                                                            
007000*                                                                         
007100*****************************************************************         
007200 WORKING-STORAGE SECTION.                                                 
007300*****************************************************************         
007400*                                                                         
007500 01  SYSTEM-DATE-AND-TIME.                                                
007600     05  WS-CDT-DATE.                                                     
007700         10  WS-CDT-YEAR             PIC 9(04).                           
007800         10  WS-CDT-MONTH            PIC 9(02).                           
007900         10  WS-CDT-DAY              PIC 9(02).                           
008000     05  WS-CDT-TIME.                                                     
008100         10  WS-CDT-HOUR             PIC 9(02).                           
008200         10  WS-CDT-MINUTE           PIC 9(02).                           
008300         10  WS-CDT-SECOND           PIC 9(02).                           
008400         10  WS-CDT-HUNDREDTH        PIC 9(02).                           
008500     05  FILLER                      PIC X(02).                           
008600*                                                                         
008700 01  WS-CDT-DATE-NUM REDEFINES WS-CDT-DATE                                
008800                                     PIC 9(08).                           
008900*                                                                         
009000 01  WS-STAMP-FIELD                 PIC X(19).                            
009100*                                                                         
009200 01  WS-JAKM-STATUS                 PIC X(02) VALUE SPACES.               
009300 01  WS-JAKM-STATUS-NUM REDEFINES WS-JAKM-STATUS                          
009400                                     PIC 9(02).                           
009500*                                                                         
009600 01  WS-SWITCHES.                                                         
009700     05  WS-JAKI-EOF-SW              PIC X(01) VALUE 'N'.                 
009800         88  WS-JAKI-EOF                       VALUE 'Y'.                 
009900     05  WS-JAKI-EMPTY-SW            PIC X(01) VALUE 'N'.                 
010000         88  WS-JAKI-FILE-EMPTY                VALUE 'Y'.                 
010100     05  FILLER                      PIC X(18).                           
010200*                                                                         
010300 77  WS-READ-RECORD                 PIC 9(05) COMP VALUE ZERO.            
010400 77  WS-WRITE-RECORD                PIC 9(05) COMP VALUE ZERO.            
010500*                                                                         
010600 01  WS-ERR-FIELDS.                                                       
010700     05  WS-ERR-MSG                  PIC X(40).                           
010800     05  WS-ERR-CDE                  PIC X(02).                           
010900     05  WS-ERR-PROC                 PIC X(20).                           
011000     05  FILLER                      PIC X(18).                           
011100*                                                                         
011200*   FOUR STANDARD DEMONSTRATION POOLS, LOADED FROM LITERALS.              
011300*   SEE TKT-0140/0287/0333 ABOVE FOR WHEN EACH ONE WAS ADDED.             
011400*                                                                         
011500 01  JAKI-SEED-DATA.                                                      
011600     05  FILLER.                                                          
011700         10  FILLER  PIC X(20) VALUE 'main-jackpot'.                      
011800         10  FILLER  PIC X(30) VALUE 'Main Jackpot'.                      
011900         10  FILLER  PIC X(01) VALUE 'F'.                                 
012000         10  FILLER  PIC X(01) VALUE 'V'.                                 
012100     05  FILLER.                                                          
012200         10  FILLER  PIC X(20) VALUE 'weekly-jackpot'.                    
012300         10  FILLER  PIC X(30) VALUE 'Weekly Jackpot'.                    
012400         10  FILLER  PIC X(01) VALUE 'V'.                                 
012500         10  FILLER  PIC X(01) VALUE 'F'.                                 
012600     05  FILLER.                                                          
012700         10  FILLER  PIC X(20) VALUE 'high-roller-jackpot'.               
012800         10  FILLER  PIC X(30) VALUE 'High Roller Jackpot'.               
012900         10  FILLER  PIC X(01) VALUE 'V'.                                 
013000         10  FILLER  PIC X(01) VALUE 'V'.                                 
013100     05  FILLER.                                                          
013200         10  FILLER  PIC X(20) VALUE 'classic-jackpot'.                   
013300         10  FILLER  PIC X(30) VALUE 'Classic Jackpot'.                   
013400         10  FILLER  PIC X(01) VALUE 'F'.                                 
013500         10  FILLER  PIC X(01) VALUE 'F'.                                 
013600*                                                                         
013700 01  JAKI-SEED-TABLE REDEFINES JAKI-SEED-DATA.                            
013800     05  JAKI-SEED-ROW OCCURS 4 TIMES                                     
013900                        INDEXED BY JAKI-IX.                               
014000         10  JAKI-SEED-ID            PIC X(20).                           
014100         10  JAKI-SEED-NAME          PIC X(30).                           
014200         10  JAKI-SEED-CONTRIB-TYPE  PIC X(01).                           
014300         10  JAKI-SEED-REWARD-TYPE   PIC X(01).                           
014400*                                                                         
014500 COPY JAKCFG.                                                             
014600*                                                                         
014700*****************************************************************         
014800 PROCEDURE DIVISION.                                                      
014900*****************************************************************         
015000 000-MAIN.                                                                
015100*                                                                         
015200     ACCEPT WS-CDT-DATE-NUM FROM DATE YYYYMMDD.                           
015300     ACCEPT WS-CDT-TIME     FROM TIME.                                    
015400*                                                                         
015500     DISPLAY '----------------------------------------'.                  
015600     DISPLAY 'JACKINIT - JACKPOT POOL MASTER SEED LOAD '.                 
015700     DISPLAY '----------------------------------------'.                  
015800*                                                                         
015900     PERFORM 100-OPEN-AND-CHECK    THRU 100-EXIT.                         
016000*                                                                         
016100     IF WS-JAKI-FILE-EMPTY                                                
016200         PERFORM 200-BUILD-SEED-TABLE THRU 200-EXIT                       
016300         PERFORM 300-WRITE-SEED-RECS  THRU 300-EXIT                       
016400     ELSE                                                                 
016500         DISPLAY 'JACKPOT MASTER ALREADY SEEDED, '                        
016600             WS-READ-RECORD ' ROW(S) FOUND.  NO ACTION TAKEN.'            
016700     END-IF.                                                              
016800*                                                                         
016900     PERFORM 400-CLOSE-FILES       THRU 400-EXIT.                         
017000*                                                                         
017100     DISPLAY 'ROWS READ : ' WS-READ-RECORD.                               
017200     DISPLAY 'ROWS WROTE: ' WS-WRITE-RECORD.                              
017300     DISPLAY 'JACKINIT COMPLETE'.                                         
017400*                                                                         
017500     STOP RUN.                                                            
017600*                                                                         
017700 000-EXIT.                                                                
017800     EXIT.                                                                
017900*-----------------------------------------------------------*             
018000 100-OPEN-AND-CHECK.                                                      
018100*-----------------------------------------------------------*             
018200     OPEN INPUT JACKPOT-FILE.                                             
018300*                                                                         
018400     EVALUATE WS-JAKM-STATUS                                              
018500         WHEN '00'                                                        
018600             PERFORM 150-COUNT-EXISTING-ROWS THRU 150-EXIT                
018700             CLOSE JACKPOT-FILE                                           
018800         WHEN '35'                                                        
018900             SET WS-JAKI-FILE-EMPTY TO TRUE                               
019000         WHEN OTHER                                                       
019100             MOVE 'ERROR OPENING JACKPOT-FILE FOR INPUT'                  
019200                                       TO WS-ERR-MSG                      
019300             MOVE WS-JAKM-STATUS       TO WS-ERR-CDE                      
019400             MOVE '100-OPEN-AND-CHECK' TO WS-ERR-PROC                     
019500             PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT                   
019600     END-EVALUATE.                                                        
019700*                                                                         
019800 100-EXIT.                                                                
019900     EXIT.                                                                
020000*-----------------------------------------------------------*             
020100 150-COUNT-EXISTING-ROWS.                                                 
020200*-----------------------------------------------------------*             
020300     PERFORM 160-READ-JACKPOT-ROW THRU 160-EXIT.                          
020400*                                                                         
020500     IF NOT WS-JAKI-EOF                                                   
020600         PERFORM 170-COUNT-NEXT-ROW THRU 170-EXIT                         
020700             UNTIL WS-JAKI-EOF                                            
020800     END-IF.                                                              
020900*                                                                         
021000     IF WS-READ-RECORD = ZERO                                             
021100         SET WS-JAKI-FILE-EMPTY TO TRUE                                   
021200     END-IF.                                                              
021300*                                                                         
021400 150-EXIT.                                                                
021500     EXIT.                                                                
021600*-----------------------------------------------------------*             
021700 160-READ-JACKPOT-ROW.                                                    
021800*-----------------------------------------------------------*             
021900     READ JACKPOT-FILE                                                    
022000         AT END SET WS-JAKI-EOF TO TRUE                                   
022100     END-READ.                                                            
022200*                                                                         
022300     IF NOT WS-JAKI-EOF                                                   
022400         ADD 1 TO WS-READ-RECORD                                          
022500     END-IF.                                                              
022600*                                                                         
022700 160-EXIT.                                                                
022800     EXIT.                                                                
022900*-----------------------------------------------------------*             
023000 170-COUNT-NEXT-ROW.                                                      
023100*-----------------------------------------------------------*             
023200     PERFORM 160-READ-JACKPOT-ROW THRU 160-EXIT.                          
023300*                                                                         
023400 170-EXIT.                                                                
023500     EXIT.                                                                
023600*-----------------------------------------------------------*             
023700 200-BUILD-SEED-TABLE.                                                    
023800*-----------------------------------------------------------*             
023900*    NOTHING TO BUILD -- THE FOUR ROWS ARE ALREADY LOADED                 
024000*    BY VALUE CLAUSE IN JAKI-SEED-DATA ABOVE.  THIS                       
024100*    PARAGRAPH STAMPS THE COMMON UPDATED-AT VALUE ALL                     
024200*    FOUR SEED ROWS WILL CARRY.                                           
024300*                                                                         
024400     MOVE WS-CDT-YEAR      TO WS-STAMP-FIELD(1:4).                        
024500     MOVE '-'              TO WS-STAMP-FIELD(5:1).                        
024600     MOVE WS-CDT-MONTH     TO WS-STAMP-FIELD(6:2).                        
024700     MOVE '-'              TO WS-STAMP-FIELD(8:1).                        
024800     MOVE WS-CDT-DAY       TO WS-STAMP-FIELD(9:2).                        
024900     MOVE '-'              TO WS-STAMP-FIELD(11:1).                       
025000     MOVE WS-CDT-HOUR      TO WS-STAMP-FIELD(12:2).                       
025100     MOVE '.'              TO WS-STAMP-FIELD(14:1).                       
025200     MOVE WS-CDT-MINUTE    TO WS-STAMP-FIELD(15:2).                       
025300     MOVE '.'              TO WS-STAMP-FIELD(17:1).                       
025400     MOVE WS-CDT-SECOND    TO WS-STAMP-FIELD(18:2).                       
025500*                                                                         
025600 200-EXIT.                                                                
025700     EXIT.                                                                
025800*-----------------------------------------------------------*             
025900 300-WRITE-SEED-RECS.                                                     
026000*-----------------------------------------------------------*             
026100     OPEN OUTPUT JACKPOT-FILE.                                            
026200*                                                                         
026300     IF WS-JAKM-STATUS NOT = '00'                                         
026400         MOVE 'ERROR OPENING JACKPOT-FILE FOR OUTPUT'                     
026500                                   TO WS-ERR-MSG                          
026600         MOVE WS-JAKM-STATUS       TO WS-ERR-CDE                          
026700         MOVE '300-WRITE-SEED-RECS' TO WS-ERR-PROC                        
026800         PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT                       
026900     END-IF.                                                              
027000*                                                                         
027100     PERFORM 310-WRITE-ONE-SEED-ROW THRU 310-EXIT                         
027200         VARYING JAKI-IX FROM 1 BY 1                                      
027300         UNTIL JAKI-IX > 4.                                               
027400*                                                                         
027500 300-EXIT.                                                                
027600     EXIT.                                                                
027700*-----------------------------------------------------------*             
027800 310-WRITE-ONE-SEED-ROW.                                                  
027900*-----------------------------------------------------------*             
028000     MOVE SPACES                        TO JAKM-JACKPOT-RECORD.           
028100     MOVE JAKI-SEED-ID(JAKI-IX)          TO JAKM-JACKPOT-ID.              
028200     MOVE JAKI-SEED-NAME(JAKI-IX)        TO JAKM-JACKPOT-NAME.            
028300     MOVE JAKF-DEFAULT-INITIAL-POOL      TO JAKM-CURRENT-AMOUNT.          
028400     MOVE JAKF-DEFAULT-INITIAL-POOL      TO JAKM-INITIAL-AMOUNT.          
028500     MOVE JAKI-SEED-CONTRIB-TYPE(JAKI-IX) TO JAKM-CONTRIB-TYPE.           
028600     MOVE JAKI-SEED-REWARD-TYPE(JAKI-IX)  TO JAKM-REWARD-TYPE.            
028700     MOVE WS-STAMP-FIELD                 TO JAKM-UPDATED-AT.              
028800*                                                                         
028900     WRITE JAKM-JACKPOT-RECORD.                                           
029000*                                                                         
029100     IF WS-JAKM-STATUS NOT = '00'                                         
029200         MOVE 'ERROR WRITING JACKPOT-FILE SEED ROW'                       
029300                                     TO WS-ERR-MSG                        
029400         MOVE WS-JAKM-STATUS         TO WS-ERR-CDE                        
029500         MOVE '310-WRITE-ONE-SEED-ROW' TO WS-ERR-PROC                     
029600         PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT                       
029700     ELSE                                                                 
029800         ADD 1 TO WS-WRITE-RECORD                                         
029900         DISPLAY 'SEEDED JACKPOT: ' JAKM-JACKPOT-ID                       
030000     END-IF.                                                              
030100*                                                                         
030200 310-EXIT.                                                                
030300     EXIT.                                                                
030400*-----------------------------------------------------------*             
030500 400-CLOSE-FILES.                                                         
030600*-----------------------------------------------------------*             
030700     IF WS-JAKI-FILE-EMPTY                                                
030800         CLOSE JACKPOT-FILE                                               
030900     END-IF.                                                              
031000*                                                                         
031100 400-EXIT.                                                                
031200     EXIT.                                                                
031300*-----------------------------------------------------------*             
031400 Y0001-ERR-HANDLING.                                                      
031500*-----------------------------------------------------------*             
031600     DISPLAY '********************************'.                          
031700     DISPLAY '  JACKINIT ERROR HANDLING       '.                          
031800     DISPLAY '********************************'.                          
031900     DISPLAY '  ' WS-ERR-MSG.                                             
032000     DISPLAY '  ' WS-ERR-CDE.                                             
032100     DISPLAY '  ' WS-ERR-PROC.                                            
032200     DISPLAY '********************************'.                          
032300*                                                                         
032400     STOP RUN.                                                            
032500*                                                                         
032600 Y0001-EXIT.                                                              
032700     EXIT.                                                                
