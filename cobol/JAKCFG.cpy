000100*****************************************************************         
000200*                                                               *         
000300*   COPYBOOK   : JAKCFG                                        *          
000400*   TITLE      : JACKPOT CONTRIBUTION / REWARD RATE TABLE       *         
000500*   AUTHOR     : SANDEEP PRAJAPATI                              *         
000600*   USED BY    : JACKINIT, JACKBAT                               *        
000700*                                                               *         
000800*   GAMING COMPLIANCE SETS THESE RATES AND THEY ARE COMPILED    *         
000900*   INTO THE PROGRAM, THE SAME AS THE BROKERAGE-CHARGE TABLE ON *         
001000*   THE STOCK DEDUCTION JOBS.  A RATE CHANGE MEANS A RECOMPILE  *         
001100*   AND A NEW TEST RUN -- THERE IS NO RUN-TIME OVERRIDE.        *         
001200*                                                               *         
001300*---------------------------------------------------------*       CHNG    
001400* 2024-02-11  SP   TKT-4410  ORIGINAL COPYBOOK FOR JACKPOT        CHNG    
001500*                            POOL REBUILD.                        CHNG    
001600*---------------------------------------------------------*       CHNG    
001700*****************************************************************         
001800 01  JAKF-RATE-CONSTANTS.                                                 
001900     05  JAKF-DEFAULT-INITIAL-POOL PIC S9(9)V9(2) VALUE 1000.00.          
002000     05  JAKF-FIXED-CONTRIB-PCT    PIC S9(1)V9(4) VALUE 0.0500.           
002100     05  JAKF-VAR-CONTRIB-INIT-PCT PIC S9(1)V9(4) VALUE 0.1000.           
002200     05  JAKF-VAR-CONTRIB-DECAY    PIC S9(1)V9(4) VALUE 0.0010.           
002300     05  JAKF-FIXED-REWARD-CHANCE  PIC S9(1)V9(4) VALUE 0.0100.           
002400     05  JAKF-VAR-REWARD-BASE      PIC S9(1)V9(4) VALUE 0.0050.           
002500     05  JAKF-VAR-REWARD-INCREASE  PIC S9(1)V9(4) VALUE 0.0001.           
002600     05  JAKF-VAR-REWARD-MAX-PCT   PIC S9(1)V9(4) VALUE 1.0000.           
002700     05  JAKF-VAR-REWARD-TRIGGER   PIC S9(9)V9(2) VALUE 10000.00.         
002800     05  FILLER                    PIC X(04).                             
