000100*****************************************************************         
000200*                                                               *         
000300*   COPYBOOK   : JAKMSTR                                       *          
000400*   TITLE      : JACKPOT POOL MASTER RECORD                    *          
000500*   AUTHOR     : SANDEEP PRAJAPATI                              *         
000600*   USED BY    : JACKINIT, JACKBAT                              *         
000700*                                                               *         
000800*   ACTUAL RECORD LENGTH IS 95 CHARACTERS.  ONE ROW PER         *         
000900*   JACKPOT POOL.  THE FILE IS SMALL (A HANDFUL OF POOLS) AND   *         
001000*   IS READ IN FULL AT THE START OF THE RUN AND REWRITTEN IN    *         
001100*   FULL AT THE END -- THE "KEY" BELOW IS LOGICAL ONLY, THE     *         
001200*   FILE ITSELF IS PLAIN SEQUENTIAL, NOT INDEXED.               *         
001300*                                                               *         
001400*---------------------------------------------------------*       CHNG    
001500* 2024-02-11  SP   TKT-4410  ORIGINAL COPYBOOK FOR JACKPOT        CHNG    
001600*                            POOL REBUILD.                        CHNG    
001700* 2024-06-03  SP   TKT-4488  ADDED UPDATED-AT STAMP AFTER THE     CHNG    
001800*                            AUDITORS ASKED FOR A LAST-TOUCHED    CHNG    
001900*                            TIMESTAMP ON EVERY POOL ROW.         CHNG    
002000*---------------------------------------------------------*       CHNG    
002100*****************************************************************         
002200 01  JAKM-JACKPOT-RECORD.                                                 
002300     05  JAKM-JACKPOT-ID             PIC X(20).                           
002400     05  JAKM-JACKPOT-NAME           PIC X(30).                           
002500     05  JAKM-CURRENT-AMOUNT         PIC S9(9)V9(2).                      
002600     05  JAKM-INITIAL-AMOUNT         PIC S9(9)V9(2).                      
002700     05  JAKM-CONTRIB-TYPE           PIC X(01).                           
002800         88  JAKM-CONTRIB-FIXED                VALUE 'F'.                 
002900         88  JAKM-CONTRIB-VARIABLE             VALUE 'V'.                 
003000     05  JAKM-REWARD-TYPE            PIC X(01).                           
003100         88  JAKM-REWARD-FIXED                 VALUE 'F'.                 
003200         88  JAKM-REWARD-VARIABLE              VALUE 'V'.                 
003300     05  JAKM-UPDATED-AT             PIC X(19).                           
003400     05  FILLER                      PIC X(02).                           
