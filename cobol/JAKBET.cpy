000100*****************************************************************         
000200*                                                               *         
000300*   COPYBOOK   : JAKBET                                        *          
000400*   TITLE      : WAGER BET TRANSACTION RECORD                  *          
000500*   AUTHOR     : SANDEEP PRAJAPATI                              *         
000600*   USED BY    : JACKBAT                                        *         
000700*                                                               *         
000800*   RECORD LENGTH IS 107 CHARACTERS.  ONE ROW PER BET.  THE     *         
000900*   FILE IS LINE SEQUENTIAL AND IS READ IN ARRIVAL ORDER --     *         
001000*   NO RE-SORT IS DONE BEFORE PROCESSING.                       *         
001100*                                                               *         
001200*---------------------------------------------------------*       CHNG    
001300* 2024-02-11  SP   TKT-4410  ORIGINAL COPYBOOK FOR JACKPOT        CHNG    
001400*                            POOL REBUILD.                        CHNG    
001500*---------------------------------------------------------*       CHNG    
001600*****************************************************************         
001700 01  JAKB-BET-RECORD.                                                     
001800     05  JAKB-BET-ID                 PIC X(36).                           
001900     05  JAKB-USER-ID                PIC X(20).                           
002000     05  JAKB-JACKPOT-ID             PIC X(20).                           
002100     05  JAKB-BET-AMOUNT             PIC S9(9)V9(2).                      
002200     05  JAKB-CREATED-AT             PIC X(19).                           
002300     05  FILLER                      PIC X(01).                           
