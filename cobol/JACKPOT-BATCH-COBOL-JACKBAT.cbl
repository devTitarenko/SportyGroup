000100******************************************************************        
000200* Author: SANDEEP PRAJAPATI                                               
000300* Date: 06-22-88                                                          
000400* Purpose: NIGHTLY JACKPOT POOL CONTRIBUTION AND REWARD SETTLEMENT        
000500* Tectonics: COBC                                                         
000600******************************************************************        
000700*-----------------------*                                                 
000800 IDENTIFICATION DIVISION.                                                 
000900*-----------------------*                                                 
001000 PROGRAM-ID. JACKBAT.                                                     
001100 AUTHOR. SANDEEP PRAJAPATI.                                               
001200 INSTALLATION. STATE GAMING COMMISSION - DATA PROC DIVISION.              
001300 DATE-WRITTEN. 06/22/88.                                                  
001400 DATE-COMPILED.                                                           
001500 SECURITY. CONFIDENTIAL - GAMING SETTLEMENT DATA, RESTRICTED.             
001600*                                                                         
001700*-----------------------------------------------------------*             
001800* CHANGE LOG                                                 *            
001900*-----------------------------------------------------------*             
002000* 06/22/88  SP   TKT-0151  ORIGINAL PROGRAM.  READS THE NIGHT'S           
002100*                          BET TICKETS, SWEEPS EACH STAKE INTO            
002200*                          ITS JACKPOT POOL AND ROLLS THE DICE            
002300*                          ON A PAYOUT.                                   
002400* 09/03/88  SP   TKT-0163  ADDED THE VARIABLE CONTRIBUTION AND            
002500*                          VARIABLE REWARD POOLS REQUESTED BY             
002600*                          THE HIGH-ROLLER ROOM.                          
002700* 02/14/89  RJP  TKT-0201  END-OF-RUN POOL REPORT ADDED PER               
002800*                          AUDIT REQUEST -- ONE LINE PER POOL             
002900*                          PLUS A GRAND TOTAL LINE.                       
003000* 11/09/89  RJP  TKT-0244  FIXED CONTRIBUTION ROUNDING -- PENNY           
003100*                          WAS BEING TRUNCATED, NOT ROUNDED.              
003200* 07/18/90  SP   TKT-0290  UNKNOWN JACKPOT-ID ON A BET NO LONGER          
003300*                          ABORTS THE RUN.  TICKET IS LOGGED TO           
003400*                          THE CONSOLE AND SKIPPED, REST OF THE           
003500*                          NIGHT'S FILE STILL PROCESSES.                  
003600* 04/02/91  MDK  TKT-0333  REWARD EVALUATION NOW USES THE POOL            
003700*                          BALANCE *AFTER* THE CONTRIBUTION IS            
003800*                          POSTED, NOT BEFORE -- SEE TKT-0333             
003900*                          FILE NOTES, THIS WAS UNDERPAYING BY            
004000*                          ONE BET'S WORTH OF CONTRIBUTION EACH           
004100*                          TIME A JACKPOT HIT.                            
004200* 10/26/92  MDK  TKT-0378  HOUSE DICE ROUTINE (900-NEXT-RANDOM-           
004300*                          DRAW) REPLACES THE OLD TABLE-LOOKUP            
004400*                          "LUCK FACTOR" METHOD -- SAME SHOP              
004500*                          GENERATOR AS THE KENO JOB, RECOMPILED          
004600*                          HERE SO GAMING CAN SEED A RUN FOR A            
004700*                          REPRODUCIBLE TEST NIGHT.                       
004800* 05/14/93  TWL  TKT-0405  MASTER FILE REWRITE MOVED TO END OF            
004900*                          RUN SO A MID-RUN ABEND LEAVES THE OLD          
005000*                          MASTER FILE INTACT FOR RERUN.                  
005100* 08/30/94  TWL  TKT-0429  JACKPOT TABLE SIZE RAISED FROM 6 TO 10         
005200*                          ROOMS FOR THE NEW SATELLITE PARLORS.           
005300* 03/11/96  CAO  TKT-0470  CONTRIBUTION AND REWARD AUDIT FILES            
005400*                          SPLIT OUT OF THE OLD COMBINED LEDGER           
005500*                          FILE PER FINANCE REQUEST.                      
005600* 01/09/98  CAO  TKT-0512  Y2K -- SYSTEM-DATE-AND-TIME REBUILT            
005700*                          WITH A FOUR DIGIT YEAR.  RUN-STAMP             
005800*                          AND CONTRIBUTION/REWARD ID FIELDS              
005900*                          RECHECKED FOR CENTURY ROLLOVER.                
006000* 08/17/99  CAO  TKT-0518  Y2K -- FINAL SIGN-OFF, RAN PARALLEL            
006100*                          AGAINST 1999/2000 BOUNDARY TEST FILE,          
006200*                          NO DISCREPANCIES.                              
006300* 06/06/01  DVK  TKT-0560  REJECTED BET COUNT NOW SHOWN ON THE            
006400*                          END-OF-RUN CONSOLE SUMMARY.                    
006500* 02/12/09  DVK  TKT-0940  RENUMBERED JACKPOT-FILE REWRITE                
006600*                          PARAGRAPHS FOR THE MASTER FILE CLEANUP         
006700*                          PROJECT.  NO LOGIC CHANGE.                     
006800*-----------------------------------------------------------*             
006900*****************************************************************         
007000*-----------------------*                                                 
007100 ENVIRONMENT DIVISION.                                                    
007200*-----------------------*                                                 
007300 CONFIGURATION SECTION.                                                   
007400 SPECIAL-NAMES.                                                           
007500     C01 IS TOP-OF-FORM.                                                  
007600 INPUT-OUTPUT SECTION.                                                    
007700 FILE-CONTROL.                                                            
007800*                                                                         
007900     SELECT BET-FILE ASSIGN TO BETFILE                                    
008000         ORGANIZATION IS LINE SEQUENTIAL                                  
008100         FILE STATUS IS WS-BET-STATUS.                                    
008200*                                                                         
008300     SELECT JACKPOT-FILE ASSIGN TO JAKMFILE                               
008400         ORGANIZATION IS LINE SEQUENTIAL                                  
008500         FILE STATUS IS WS-JAKM-STATUS.                                   
008600*                                                                         
008700     SELECT CONTRIB-FILE ASSIGN TO CONTFILE                               
008800         ORGANIZATION IS LINE SEQUENTIAL                                  
008900         FILE STATUS IS WS-CONT-STATUS.                                   
009000*                                                                         
009100     SELECT REWARD-FILE ASSIGN TO RWRDFILE                                
009200         ORGANIZATION IS LINE SEQUENTIAL                                  
009300         FILE STATUS IS WS-RWRD-STATUS.                                   
009400*                                                                         
009500     SELECT REPORT-FILE ASSIGN TO RPTFILE                                 
009600         ORGANIZATION IS LINE SEQUENTIAL                                  
009700         FILE STATUS IS WS-RPT-STATUS.                                    
009800*****************************************************************         
009900 DATA DIVISION.                                                           
010000*****************************************************************         
010100 FILE SECTION.                                                            
010200*                                                                         
010300 FD  BET-FILE                                                             
010400     RECORD CONTAINS 107 CHARACTERS.                                      
010500 COPY JAKBET.                                                             
010600*                                                                         
010700 FD  JACKPOT-FILE                                                         
010800     RECORD CONTAINS 95 CHARACTERS.                                       
010900 COPY JAKMSTR.                                                            
011000*                                                                         
011100 FD  CONTRIB-FILE                                                         
011200     RECORD CONTAINS 147 CHARACTERS.                                      
011300 COPY JAKCONT.                                                            
011400*                                                                         
011500 FD  REWARD-FILE                                                          
011600     RECORD CONTAINS 124 CHARACTERS.                                      
011700 COPY JAKRWRD.                                                            
011800*                                                                         
011900 FD  REPORT-FILE                                                          
012000     RECORD CONTAINS 132 CHARACTERS.                                      
012100 01  RPT-LINE                       PIC X(132).                           
012200*                                                                         
012300*****************************************************************         
012400 WORKING-STORAGE SECTION.                                                 
012500*****************************************************************         
012600*                                                                         
012700 01  SYSTEM-DATE-AND-TIME.                                                
012800     05  WS-CDT-DATE.                                                     
012900         10  WS-CDT-YEAR             PIC 9(04).                           
013000         10  WS-CDT-MONTH            PIC 9(02).                           
013100         10  WS-CDT-DAY              PIC 9(02).                           
013200     05  WS-CDT-TIME.                                                     
013300         10  WS-CDT-HOUR             PIC 9(02).                           
013400         10  WS-CDT-MINUTE           PIC 9(02).                           
013500         10  WS-CDT-SECOND           PIC 9(02).                           
013600         10  WS-CDT-HUNDREDTH        PIC 9(02).                           
013700     05  FILLER                      PIC X(02).                           
013800*                                                                         
013900 01  WS-CDT-DATE-NUM REDEFINES WS-CDT-DATE                                
014000                                     PIC 9(08).                           
014100*                                                                         
014200 01  WS-STAMP-FIELD                 PIC X(19).                            
014300*                                                                         
014400 01  WS-FILE-STATUSES.                                                    
014500     05  WS-BET-STATUS               PIC X(02) VALUE SPACES.              
014600     05  WS-BET-STATUS-NUM REDEFINES WS-BET-STATUS                        
014700                                     PIC 9(02).                           
014800     05  WS-JAKM-STATUS              PIC X(02) VALUE SPACES.              
014900     05  WS-JAKM-STATUS-NUM REDEFINES WS-JAKM-STATUS                      
015000                                     PIC 9(02).                           
015100     05  WS-CONT-STATUS              PIC X(02) VALUE SPACES.              
015200     05  WS-RWRD-STATUS              PIC X(02) VALUE SPACES.              
015300     05  WS-RPT-STATUS               PIC X(02) VALUE SPACES.              
015400     05  FILLER                      PIC X(02).                           
015500*                                                                         
015600 01  WS-SWITCHES.                                                         
015700     05  WS-BET-EOF-SW               PIC X(01) VALUE 'N'.                 
015800         88  WS-BET-EOF                        VALUE 'Y'.                 
015900     05  WS-JAKM-EOF-SW              PIC X(01) VALUE 'N'.                 
016000         88  WS-JAKM-EOF                       VALUE 'Y'.                 
016100     05  WS-JAKM-FOUND-SW            PIC X(01) VALUE 'N'.                 
016200         88  WS-JAKM-FOUND                     VALUE 'Y'.                 
016300         88  WS-JAKM-NOT-FOUND                 VALUE 'N'.                 
016400     05  WS-REWARD-WIN-SW            PIC X(01) VALUE 'N'.                 
016500         88  WS-REWARD-WIN                     VALUE 'Y'.                 
016600         88  WS-REWARD-LOSE                    VALUE 'N'.                 
016700     05  FILLER                      PIC X(01).                           
016800*                                                                         
016900 77  WS-BET-READ                    PIC 9(07) COMP VALUE ZERO.            
017000 77  WS-BET-REJECT                  PIC 9(07) COMP VALUE ZERO.            
017100 77  WS-JAKM-ROWS                   PIC 9(03) COMP VALUE ZERO.            
017200 77  WS-CONTRIB-SEQ                 PIC 9(07) COMP VALUE ZERO.            
017300 77  WS-REWARD-SEQ                  PIC 9(07) COMP VALUE ZERO.            
017400 77  WS-REWARD-PAID                 PIC 9(07) COMP VALUE ZERO.            
017500*                                                                         
017600 01  WS-ERR-FIELDS.                                                       
017700     05  WS-ERR-MSG                  PIC X(40).                           
017800     05  WS-ERR-CDE                  PIC X(02).                           
017900     05  WS-ERR-PROC                 PIC X(20).                           
018000     05  FILLER                      PIC X(18).                           
018100*                                                                         
018200 01  WS-CALC-FIELDS.                                                      
018300     05  WS-CONTRIB-AMOUNT           PIC S9(9)V9(2) VALUE ZERO.           
018400     05  WS-REWARD-AMOUNT            PIC S9(9)V9(2) VALUE ZERO.           
018500     05  WS-POOL-INCREASE            PIC S9(9)V9(2) VALUE ZERO.           
018600     05  WS-DECAY-AMOUNT             PIC S9(7)V9(4) VALUE ZERO.           
018700     05  WS-CURRENT-PCT              PIC S9(1)V9(4) VALUE ZERO.           
018800     05  WS-CHANCE-INCREASE          PIC S9(7)V9(4) VALUE ZERO.           
018900     05  WS-CURRENT-CHANCE           PIC S9(1)V9(4) VALUE ZERO.           
019000     05  WS-CONTRIB-SEQ-ED           PIC 9(07) VALUE ZERO.                
019100     05  WS-REWARD-SEQ-ED            PIC 9(07) VALUE ZERO.                
019200     05  FILLER                      PIC X(02).                           
019300*                                                                         
019400*   HOUSE DICE ROUTINE WORK AREA -- SEE TKT-0378.  THIS IS THE            
019500*   SAME LEHMER GENERATOR USED ON THE KENO JOB, PULLED OVER SO            
019600*   A TEST NIGHT CAN BE REPRODUCED BY PRESETTING WS-RANDOM-SEED           
019700*   BEFORE THE RUN.                                                       
019800*                                                                         
019900 01  WS-RANDOM-FIELDS.                                                    
020000     05  WS-RANDOM-SEED              PIC S9(10) COMP VALUE ZERO.          
020100     05  WS-RANDOM-PRODUCT           PIC S9(18) COMP-3 VALUE ZERO.        
020200     05  WS-RANDOM-QUOT              PIC S9(10) COMP VALUE ZERO.          
020300     05  WS-RANDOM-DRAW              PIC 9V9(9) VALUE ZERO.               
020400     05  FILLER                      PIC X(02).                           
020500*                                                                         
020600*   IN-MEMORY POOL TABLE -- THE WHOLE MASTER FILE IS READ HERE            
020700*   AT THE START OF THE RUN AND REWRITTEN IN FULL AT THE END.             
020800*   TEN ROOMS SINCE TKT-0429; ONLY A HANDFUL ARE EVER IN USE.             
020900*                                                                         
021000 01  JAKT-JACKPOT-TABLE.                                                  
021100     05  JAKT-JACKPOT-ROW OCCURS 10 TIMES                                 
021200                           INDEXED BY JAKT-IX.                            
021300         10  JAKT-JACKPOT-ID         PIC X(20).                           
021400         10  JAKT-JACKPOT-NAME       PIC X(30).                           
021500         10  JAKT-CURRENT-AMOUNT     PIC S9(9)V9(2).                      
021600         10  JAKT-INITIAL-AMOUNT     PIC S9(9)V9(2).                      
021700         10  JAKT-CONTRIB-TYPE       PIC X(01).                           
021800         10  JAKT-REWARD-TYPE        PIC X(01).                           
021900         10  JAKT-UPDATED-AT         PIC X(19).                           
022000         10  JAKT-BET-COUNT          PIC S9(7) COMP-3.                    
022100         10  JAKT-CONTRIB-TOTAL      PIC S9(9)V9(2).                      
022200         10  JAKT-REWARD-COUNT       PIC S9(7) COMP-3.                    
022300         10  JAKT-REWARD-TOTAL       PIC S9(9)V9(2).                      
022400         10  FILLER                  PIC X(02).                           
022500*                                                                         
022600 01  WS-GRAND-TOTALS.                                                     
022700     05  WS-GT-BET-COUNT             PIC S9(7) COMP-3 VALUE ZERO.         
022800     05  WS-GT-CONTRIB-TOTAL         PIC S9(9)V9(2) VALUE ZERO.           
022900     05  WS-GT-REWARD-COUNT          PIC S9(7) COMP-3 VALUE ZERO.         
023000     05  WS-GT-REWARD-TOTAL          PIC S9(9)V9(2) VALUE ZERO.           
023100     05  FILLER                      PIC X(02).                           
023200*                                                                         
023300*   REPORT HEADING LINES -- STAMPED WITH THE RUN DATE AT 750-.            
023400*                                                                         
023500 01  WS-RPT-HEADING1.                                                     
023600     05  FILLER  PIC X(35) VALUE                                          
023700         'JACKPOT POOL SETTLEMENT REPORT -  '.                            
023800     05  WS-RPTH-MONTH               PIC 99.                              
023900     05  FILLER  PIC X(01) VALUE '/'.                                     
024000     05  WS-RPTH-DAY                 PIC 99.                              
024100     05  FILLER  PIC X(01) VALUE '/'.                                     
024200     05  WS-RPTH-YEAR                PIC 9(04).                           
024300     05  FILLER  PIC X(87) VALUE SPACES.                                  
024400*                                                                         
024500 01  WS-RPT-HEADING2.                                                     
024600     05  FILLER  PIC X(21) VALUE 'JACKPOT-ID'.                            
024700     05  FILLER  PIC X(11) VALUE 'BET-COUNT'.                             
024800     05  FILLER  PIC X(16) VALUE 'TOTAL-CONTRIB'.                         
024900     05  FILLER  PIC X(15) VALUE 'REWARDS-PAID'.                          
025000     05  FILLER  PIC X(17) VALUE 'TOTAL-PAID-OUT'.                        
025100     05  FILLER  PIC X(15) VALUE 'FINAL-BALANCE'.                         
025200     05  FILLER  PIC X(37) VALUE SPACES.                                  
025300*                                                                         
025400 01  WS-RPT-DETAIL.                                                       
025500     05  WS-RPT-JACKPOT-ID           PIC X(20).                           
025600     05  FILLER                      PIC X(02) VALUE SPACES.              
025700     05  WS-RPT-BET-COUNT            PIC ZZZ,ZZ9.                         
025800     05  FILLER                      PIC X(02) VALUE SPACES.              
025900     05  WS-RPT-CONTRIB-TOTAL        PIC ZZZ,ZZ9.99.                      
026000     05  FILLER                      PIC X(02) VALUE SPACES.              
026100     05  WS-RPT-REWARD-COUNT         PIC ZZZ,ZZ9.                         
026200     05  FILLER                      PIC X(02) VALUE SPACES.              
026300     05  WS-RPT-PAID-TOTAL           PIC ZZZ,ZZ9.99.                      
026400     05  FILLER                      PIC X(02) VALUE SPACES.              
026500     05  WS-RPT-FINAL-BALANCE        PIC ZZZ,ZZ9.99.                      
026600     05  FILLER                      PIC X(58) VALUE SPACES.              
026700*                                                                         
026800 01  WS-RPT-GRAND-TOTAL.                                                  
026900     05  WS-RPTG-LABEL              PIC X(20) VALUE 'GRAND TOTAL'.        
027000     05  FILLER                      PIC X(02) VALUE SPACES.              
027100     05  WS-RPTG-BET-COUNT           PIC ZZZ,ZZ9.                         
027200     05  FILLER                      PIC X(02) VALUE SPACES.              
027300     05  WS-RPTG-CONTRIB-TOTAL       PIC ZZZ,ZZ9.99.                      
027400     05  FILLER                      PIC X(02) VALUE SPACES.              
027500     05  WS-RPTG-REWARD-COUNT        PIC ZZZ,ZZ9.                         
027600     05  FILLER                      PIC X(02) VALUE SPACES.              
027700     05  WS-RPTG-PAID-TOTAL          PIC ZZZ,ZZ9.99.                      
027800     05  FILLER                      PIC X(02) VALUE SPACES.              
027900     05  WS-RPTG-BALANCE             PIC X(10) VALUE SPACES.              
028000     05  FILLER                      PIC X(58) VALUE SPACES.              
028100*                                                                         
028200 COPY JAKCFG.                                                             
028300*                                                                         
028400*****************************************************************         
028500 PROCEDURE DIVISION.                                                      
028600*****************************************************************         
028700 000-MAIN.                                                                
028800*                                                                         
028900     ACCEPT WS-CDT-DATE-NUM FROM DATE YYYYMMDD.                           
029000     ACCEPT WS-CDT-TIME     FROM TIME.                                    
029100*                                                                         
029200     DISPLAY '----------------------------------------'.                  
029300     DISPLAY 'JACKBAT - JACKPOT SETTLEMENT RUN STARTED '.                 
029400     DISPLAY '----------------------------------------'.                  
029500*                                                                         
029600     PERFORM 150-INITIALIZE-SEED    THRU 150-EXIT.                        
029700     PERFORM 160-BUILD-RUN-TIMESTAMP THRU 160-EXIT.                       
029800     PERFORM 100-OPEN-FILES         THRU 100-EXIT.                        
029900     PERFORM 500-LOAD-JACKPOT-TABLE THRU 500-EXIT.                        
030000     PERFORM 750-INIT-REPORT-HEADINGS THRU 750-EXIT.                      
030100*                                                                         
030200     PERFORM 210-READ-BET-FILE      THRU 210-EXIT.                        
030300     PERFORM 200-PROCESS-BET-FILE   THRU 200-EXIT                         
030400         UNTIL WS-BET-EOF.                                                
030500*                                                                         
030600     PERFORM 700-PRODUCE-REPORT     THRU 700-EXIT.                        
030700     PERFORM 800-REWRITE-JACKPOT-FILE THRU 800-EXIT.                      
030800     PERFORM 950-CLOSE-FILES        THRU 950-EXIT.                        
030900*                                                                         
031000     DISPLAY 'BETS READ    : ' WS-BET-READ.                               
031100     DISPLAY 'BETS REJECTED: ' WS-BET-REJECT.                             
031200     DISPLAY 'REWARDS PAID : ' WS-REWARD-PAID.                            
031300     DISPLAY 'JACKBAT COMPLETE'.                                          
031400*                                                                         
031500     STOP RUN.                                                            
031600*                                                                         
031700 000-EXIT.                                                                
031800     EXIT.                                                                
031900*-----------------------------------------------------------*             
032000 100-OPEN-FILES.                                                          
032100*-----------------------------------------------------------*             
032200     OPEN INPUT BET-FILE.                                                 
032300     IF WS-BET-STATUS NOT = '00'                                          
032400         MOVE 'ERROR OPENING BET-FILE'    TO WS-ERR-MSG                   
032500         MOVE WS-BET-STATUS               TO WS-ERR-CDE                   
032600         MOVE '100-OPEN-FILES'            TO WS-ERR-PROC                  
032700         PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT                       
032800     END-IF.                                                              
032900*                                                                         
033000     OPEN OUTPUT CONTRIB-FILE.                                            
033100     IF WS-CONT-STATUS NOT = '00'                                         
033200         MOVE 'ERROR OPENING CONTRIB-FILE' TO WS-ERR-MSG                  
033300         MOVE WS-CONT-STATUS              TO WS-ERR-CDE                   
033400         MOVE '100-OPEN-FILES'            TO WS-ERR-PROC                  
033500         PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT                       
033600     END-IF.                                                              
033700*                                                                         
033800     OPEN OUTPUT REWARD-FILE.                                             
033900     IF WS-RWRD-STATUS NOT = '00'                                         
034000         MOVE 'ERROR OPENING REWARD-FILE'  TO WS-ERR-MSG                  
034100         MOVE WS-RWRD-STATUS              TO WS-ERR-CDE                   
034200         MOVE '100-OPEN-FILES'            TO WS-ERR-PROC                  
034300         PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT                       
034400     END-IF.                                                              
034500*                                                                         
034600     OPEN OUTPUT REPORT-FILE.                                             
034700     IF WS-RPT-STATUS NOT = '00'                                          
034800         MOVE 'ERROR OPENING REPORT-FILE'  TO WS-ERR-MSG                  
034900         MOVE WS-RPT-STATUS               TO WS-ERR-CDE                   
035000         MOVE '100-OPEN-FILES'            TO WS-ERR-PROC                  
035100         PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT                       
035200     END-IF.                                                              
035300*                                                                         
035400 100-EXIT.                                                                
035500     EXIT.                                                                
035600*-----------------------------------------------------------*             
035700 150-INITIALIZE-SEED.                                                     
035800*-----------------------------------------------------------*             
035900*    SEEDED FROM WALL CLOCK HUNDREDTHS SO EACH NIGHT'S RUN                
036000*    DRAWS A DIFFERENT SEQUENCE.  GAMING CAN PRESET                       
036100*    WS-RANDOM-SEED BY PATCH FOR A REPRODUCIBLE TEST NIGHT.               
036200*                                                                         
036300     COMPUTE WS-RANDOM-SEED =                                             
036400         (WS-CDT-HOUR   * 360000) +                                       
036500         (WS-CDT-MINUTE * 6000)   +                                       
036600         (WS-CDT-SECOND * 100)    +                                       
036700         WS-CDT-HUNDREDTH + 1.                                            
036800*                                                                         
036900 150-EXIT.                                                                
037000     EXIT.                                                                
037100*-----------------------------------------------------------*             
037200 160-BUILD-RUN-TIMESTAMP.                                                 
037300*-----------------------------------------------------------*             
037400     MOVE WS-CDT-YEAR      TO WS-STAMP-FIELD(1:4).                        
037500     MOVE '-'              TO WS-STAMP-FIELD(5:1).                        
037600     MOVE WS-CDT-MONTH     TO WS-STAMP-FIELD(6:2).                        
037700     MOVE '-'              TO WS-STAMP-FIELD(8:1).                        
037800     MOVE WS-CDT-DAY       TO WS-STAMP-FIELD(9:2).                        
037900     MOVE '-'              TO WS-STAMP-FIELD(11:1).                       
038000     MOVE WS-CDT-HOUR      TO WS-STAMP-FIELD(12:2).                       
038100     MOVE '.'              TO WS-STAMP-FIELD(14:1).                       
038200     MOVE WS-CDT-MINUTE    TO WS-STAMP-FIELD(15:2).                       
038300     MOVE '.'              TO WS-STAMP-FIELD(17:1).                       
038400     MOVE WS-CDT-SECOND    TO WS-STAMP-FIELD(18:2).                       
038500*                                                                         
038600 160-EXIT.                                                                
038700     EXIT.                                                                
038800*-----------------------------------------------------------*             
038900 200-PROCESS-BET-FILE.                                                    
039000*-----------------------------------------------------------*             
039100     PERFORM 300-PROCESS-BET   THRU 300-EXIT.                             
039200     PERFORM 210-READ-BET-FILE THRU 210-EXIT.                             
039300*                                                                         
039400 200-EXIT.                                                                
039500     EXIT.                                                                
039600*-----------------------------------------------------------*             
039700 210-READ-BET-FILE.                                                       
039800*-----------------------------------------------------------*             
039900     READ BET-FILE                                                        
040000         AT END SET WS-BET-EOF TO TRUE                                    
040100     END-READ.                                                            
040200*                                                                         
040300     IF NOT WS-BET-EOF                                                    
040400         ADD 1 TO WS-BET-READ                                             
040500     END-IF.                                                              
040600*                                                                         
040700 210-EXIT.                                                                
040800     EXIT.                                                                
040900*-----------------------------------------------------------*             
041000 300-PROCESS-BET.                                                         
041100*-----------------------------------------------------------*             
041200     PERFORM 620-FIND-JACKPOT THRU 620-EXIT.                              
041300*                                                                         
041400     IF WS-JAKM-NOT-FOUND                                                 
041500         PERFORM 690-REJECT-BET THRU 690-EXIT                             
041600     ELSE                                                                 
041700         PERFORM 310-CALC-CONTRIBUTION  THRU 310-EXIT                     
041800         PERFORM 330-POST-CONTRIBUTION  THRU 330-EXIT                     
041900         PERFORM 340-WRITE-CONTRIB-RECORD THRU 340-EXIT                   
042000         PERFORM 400-EVALUATE-REWARD    THRU 400-EXIT                     
042100     END-IF.                                                              
042200*                                                                         
042300 300-EXIT.                                                                
042400     EXIT.                                                                
042500*-----------------------------------------------------------*             
042600 310-CALC-CONTRIBUTION.                                                   
042700*-----------------------------------------------------------*             
042800     EVALUATE JAKT-CONTRIB-TYPE(JAKT-IX)                                  
042900         WHEN 'F'                                                         
043000             PERFORM 311-FIXED-CONTRIB-PCT THRU 311-EXIT                  
043100         WHEN 'V'                                                         
043200             PERFORM 312-VARIABLE-CONTRIB-PCT THRU 312-EXIT               
043300         WHEN OTHER                                                       
043400             MOVE ZERO TO WS-CONTRIB-AMOUNT                               
043500     END-EVALUATE.                                                        
043600*                                                                         
043700 310-EXIT.                                                                
043800     EXIT.                                                                
043900*-----------------------------------------------------------*             
044000 311-FIXED-CONTRIB-PCT.                                                   
044100*-----------------------------------------------------------*             
044200     COMPUTE WS-CONTRIB-AMOUNT ROUNDED =                                  
044300         JAKB-BET-AMOUNT * JAKF-FIXED-CONTRIB-PCT.                        
044400*                                                                         
044500 311-EXIT.                                                                
044600     EXIT.                                                                
044700*-----------------------------------------------------------*             
044800 312-VARIABLE-CONTRIB-PCT.                                                
044900*-----------------------------------------------------------*             
045000     COMPUTE WS-POOL-INCREASE =                                           
045100         JAKT-CURRENT-AMOUNT(JAKT-IX) -                                   
045200         JAKT-INITIAL-AMOUNT(JAKT-IX).                                    
045300*                                                                         
045400     COMPUTE WS-DECAY-AMOUNT =                                            
045500         WS-POOL-INCREASE * JAKF-VAR-CONTRIB-DECAY.                       
045600*                                                                         
045700     COMPUTE WS-CURRENT-PCT =                                             
045800         JAKF-VAR-CONTRIB-INIT-PCT - WS-DECAY-AMOUNT.                     
045900*                                                                         
046000     IF WS-CURRENT-PCT < ZERO                                             
046100         MOVE ZERO TO WS-CURRENT-PCT                                      
046200     END-IF.                                                              
046300*                                                                         
046400     COMPUTE WS-CONTRIB-AMOUNT ROUNDED =                                  
046500         JAKB-BET-AMOUNT * WS-CURRENT-PCT.                                
046600*                                                                         
046700 312-EXIT.                                                                
046800     EXIT.                                                                
046900*-----------------------------------------------------------*             
047000 330-POST-CONTRIBUTION.                                                   
047100*-----------------------------------------------------------*             
047200     ADD WS-CONTRIB-AMOUNT TO JAKT-CURRENT-AMOUNT(JAKT-IX).               
047300     ADD WS-CONTRIB-AMOUNT TO JAKT-CONTRIB-TOTAL(JAKT-IX).                
047400     ADD 1                 TO JAKT-BET-COUNT(JAKT-IX).                    
047500     MOVE WS-STAMP-FIELD   TO JAKT-UPDATED-AT(JAKT-IX).                   
047600*                                                                         
047700 330-EXIT.                                                                
047800     EXIT.                                                                
047900*-----------------------------------------------------------*             
048000 340-WRITE-CONTRIB-RECORD.                                                
048100*-----------------------------------------------------------*             
048200     ADD 1 TO WS-CONTRIB-SEQ.                                             
048300     MOVE WS-CONTRIB-SEQ TO WS-CONTRIB-SEQ-ED.                            
048400*                                                                         
048500     MOVE SPACES TO JAKC-CONTRIB-RECORD.                                  
048600     STRING 'CTB-' WS-CONTRIB-SEQ-ED '-' WS-CDT-DATE-NUM                  
048700         DELIMITED BY SIZE INTO JAKC-CONTRIB-ID.                          
048800     MOVE JAKB-BET-ID              TO JAKC-BET-ID.                        
048900     MOVE JAKB-USER-ID             TO JAKC-USER-ID.                       
049000     MOVE JAKT-JACKPOT-ID(JAKT-IX) TO JAKC-JACKPOT-ID.                    
049100     MOVE JAKB-BET-AMOUNT          TO JAKC-STAKE-AMOUNT.                  
049200     MOVE WS-CONTRIB-AMOUNT        TO JAKC-CONTRIB-AMOUNT.                
049300     MOVE JAKT-CURRENT-AMOUNT(JAKT-IX)                                    
049400                                   TO JAKC-POOL-AMOUNT-AFTER.             
049500*                                                                         
049600     WRITE JAKC-CONTRIB-RECORD.                                           
049700*                                                                         
049800     IF WS-CONT-STATUS NOT = '00'                                         
049900         MOVE 'ERROR WRITING CONTRIB-FILE' TO WS-ERR-MSG                  
050000         MOVE WS-CONT-STATUS         TO WS-ERR-CDE                        
050100         MOVE '340-WRITE-CONTRIB-RECORD' TO WS-ERR-PROC                   
050200         PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT                       
050300     END-IF.                                                              
050400*                                                                         
050500 340-EXIT.                                                                
050600     EXIT.                                                                
050700*-----------------------------------------------------------*             
050800 400-EVALUATE-REWARD.                                                     
050900*-----------------------------------------------------------*             
051000     PERFORM 410-CALC-REWARD-CHANCE THRU 410-EXIT.                        
051100*                                                                         
051200     IF WS-REWARD-WIN                                                     
051300         PERFORM 430-POST-REWARD       THRU 430-EXIT                      
051400         PERFORM 440-WRITE-REWARD-RECORD THRU 440-EXIT                    
051500         PERFORM 640-RESET-JACKPOT-POOL  THRU 640-EXIT                    
051600     END-IF.                                                              
051700*                                                                         
051800 400-EXIT.                                                                
051900     EXIT.                                                                
052000*-----------------------------------------------------------*             
052100 410-CALC-REWARD-CHANCE.                                                  
052200*-----------------------------------------------------------*             
052300     EVALUATE JAKT-REWARD-TYPE(JAKT-IX)                                   
052400         WHEN 'F'                                                         
052500             PERFORM 411-FIXED-REWARD-CHANCE THRU 411-EXIT                
052600         WHEN 'V'                                                         
052700             PERFORM 412-VARIABLE-REWARD-CHANCE THRU 412-EXIT             
052800         WHEN OTHER                                                       
052900             SET WS-REWARD-LOSE TO TRUE                                   
053000     END-EVALUATE.                                                        
053100*                                                                         
053200 410-EXIT.                                                                
053300     EXIT.                                                                
053400*-----------------------------------------------------------*             
053500 411-FIXED-REWARD-CHANCE.                                                 
053600*-----------------------------------------------------------*             
053700     PERFORM 900-NEXT-RANDOM-DRAW THRU 900-EXIT.                          
053800*                                                                         
053900     IF WS-RANDOM-DRAW < JAKF-FIXED-REWARD-CHANCE                         
054000         SET WS-REWARD-WIN  TO TRUE                                       
054100     ELSE                                                                 
054200         SET WS-REWARD-LOSE TO TRUE                                       
054300     END-IF.                                                              
054400*                                                                         
054500 411-EXIT.                                                                
054600     EXIT.                                                                
054700*-----------------------------------------------------------*             
054800 412-VARIABLE-REWARD-CHANCE.                                              
054900*-----------------------------------------------------------*             
055000     IF JAKT-CURRENT-AMOUNT(JAKT-IX) >= JAKF-VAR-REWARD-TRIGGER           
055100         SET WS-REWARD-WIN TO TRUE                                        
055200     ELSE                                                                 
055300         COMPUTE WS-POOL-INCREASE =                                       
055400             JAKT-CURRENT-AMOUNT(JAKT-IX) -                               
055500             JAKT-INITIAL-AMOUNT(JAKT-IX)                                 
055600*                                                                         
055700         COMPUTE WS-CHANCE-INCREASE =                                     
055800             WS-POOL-INCREASE * JAKF-VAR-REWARD-INCREASE                  
055900*                                                                         
056000         COMPUTE WS-CURRENT-CHANCE =                                      
056100             JAKF-VAR-REWARD-BASE + WS-CHANCE-INCREASE                    
056200*                                                                         
056300         IF WS-CURRENT-CHANCE > JAKF-VAR-REWARD-MAX-PCT                   
056400             MOVE JAKF-VAR-REWARD-MAX-PCT TO WS-CURRENT-CHANCE            
056500         END-IF                                                           
056600*                                                                         
056700         PERFORM 900-NEXT-RANDOM-DRAW THRU 900-EXIT                       
056800*                                                                         
056900         IF WS-RANDOM-DRAW < WS-CURRENT-CHANCE                            
057000             SET WS-REWARD-WIN  TO TRUE                                   
057100         ELSE                                                             
057200             SET WS-REWARD-LOSE TO TRUE                                   
057300         END-IF                                                           
057400     END-IF.                                                              
057500*                                                                         
057600 412-EXIT.                                                                
057700     EXIT.                                                                
057800*-----------------------------------------------------------*             
057900 430-POST-REWARD.                                                         
058000*-----------------------------------------------------------*             
058100     MOVE JAKT-CURRENT-AMOUNT(JAKT-IX) TO WS-REWARD-AMOUNT.               
058200     ADD 1               TO JAKT-REWARD-COUNT(JAKT-IX).                   
058300     ADD WS-REWARD-AMOUNT TO JAKT-REWARD-TOTAL(JAKT-IX).                  
058400     ADD 1               TO WS-REWARD-PAID.                               
058500*                                                                         
058600 430-EXIT.                                                                
058700     EXIT.                                                                
058800*-----------------------------------------------------------*             
058900 440-WRITE-REWARD-RECORD.                                                 
059000*-----------------------------------------------------------*             
059100     ADD 1 TO WS-REWARD-SEQ.                                              
059200     MOVE WS-REWARD-SEQ TO WS-REWARD-SEQ-ED.                              
059300*                                                                         
059400     MOVE SPACES TO JAKR-REWARD-RECORD.                                   
059500     STRING 'RWD-' WS-REWARD-SEQ-ED '-' WS-CDT-DATE-NUM                   
059600         DELIMITED BY SIZE INTO JAKR-REWARD-ID.                           
059700     MOVE JAKB-BET-ID              TO JAKR-BET-ID.                        
059800     MOVE JAKB-USER-ID             TO JAKR-USER-ID.                       
059900     MOVE JAKT-JACKPOT-ID(JAKT-IX) TO JAKR-JACKPOT-ID.                    
060000     MOVE WS-REWARD-AMOUNT         TO JAKR-REWARD-AMOUNT.                 
060100*                                                                         
060200     WRITE JAKR-REWARD-RECORD.                                            
060300*                                                                         
060400     IF WS-RWRD-STATUS NOT = '00'                                         
060500         MOVE 'ERROR WRITING REWARD-FILE'  TO WS-ERR-MSG                  
060600         MOVE WS-RWRD-STATUS         TO WS-ERR-CDE                        
060700         MOVE '440-WRITE-REWARD-RECORD' TO WS-ERR-PROC                    
060800         PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT                       
060900     END-IF.                                                              
061000*                                                                         
061100 440-EXIT.                                                                
061200     EXIT.                                                                
061300*-----------------------------------------------------------*             
061400 500-LOAD-JACKPOT-TABLE.                                                  
061500*-----------------------------------------------------------*             
061600     OPEN INPUT JACKPOT-FILE.                                             
061700*                                                                         
061800     IF WS-JAKM-STATUS NOT = '00'                                         
061900         MOVE 'ERROR OPENING JACKPOT-FILE FOR INPUT'                      
062000                                       TO WS-ERR-MSG                      
062100         MOVE WS-JAKM-STATUS           TO WS-ERR-CDE                      
062200         MOVE '500-LOAD-JACKPOT-TABLE' TO WS-ERR-PROC                     
062300         PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT                       
062400     END-IF.                                                              
062500*                                                                         
062600     PERFORM 510-READ-JACKPOT-FILE THRU 510-EXIT.                         
062700     PERFORM 520-STORE-JACKPOT-ROW THRU 520-EXIT                          
062800         UNTIL WS-JAKM-EOF.                                               
062900*                                                                         
063000     CLOSE JACKPOT-FILE.                                                  
063100*                                                                         
063200 500-EXIT.                                                                
063300     EXIT.                                                                
063400*-----------------------------------------------------------*             
063500 510-READ-JACKPOT-FILE.                                                   
063600*-----------------------------------------------------------*             
063700     READ JACKPOT-FILE                                                    
063800         AT END SET WS-JAKM-EOF TO TRUE                                   
063900     END-READ.                                                            
064000*                                                                         
064100 510-EXIT.                                                                
064200     EXIT.                                                                
064300*-----------------------------------------------------------*             
064400 520-STORE-JACKPOT-ROW.                                                   
064500*-----------------------------------------------------------*             
064600     ADD 1 TO WS-JAKM-ROWS.                                               
064700     SET JAKT-IX TO WS-JAKM-ROWS.                                         
064800*                                                                         
064900     MOVE JAKM-JACKPOT-ID     TO JAKT-JACKPOT-ID(JAKT-IX).                
065000     MOVE JAKM-JACKPOT-NAME   TO JAKT-JACKPOT-NAME(JAKT-IX).              
065100     MOVE JAKM-CURRENT-AMOUNT TO JAKT-CURRENT-AMOUNT(JAKT-IX).            
065200     MOVE JAKM-INITIAL-AMOUNT TO JAKT-INITIAL-AMOUNT(JAKT-IX).            
065300     MOVE JAKM-CONTRIB-TYPE   TO JAKT-CONTRIB-TYPE(JAKT-IX).              
065400     MOVE JAKM-REWARD-TYPE    TO JAKT-REWARD-TYPE(JAKT-IX).               
065500     MOVE JAKM-UPDATED-AT     TO JAKT-UPDATED-AT(JAKT-IX).                
065600     MOVE ZERO TO JAKT-BET-COUNT(JAKT-IX).                                
065700     MOVE ZERO TO JAKT-CONTRIB-TOTAL(JAKT-IX).                            
065800     MOVE ZERO TO JAKT-REWARD-COUNT(JAKT-IX).                             
065900     MOVE ZERO TO JAKT-REWARD-TOTAL(JAKT-IX).                             
066000*                                                                         
066100     PERFORM 510-READ-JACKPOT-FILE THRU 510-EXIT.                         
066200*                                                                         
066300 520-EXIT.                                                                
066400     EXIT.                                                                
066500*-----------------------------------------------------------*             
066600 620-FIND-JACKPOT.                                                        
066700*-----------------------------------------------------------*             
066800     SET WS-JAKM-NOT-FOUND TO TRUE.                                       
066900*                                                                         
067000     PERFORM 625-SEARCH-JACKPOT-ROW THRU 625-EXIT                         
067100         VARYING JAKT-IX FROM 1 BY 1                                      
067200         UNTIL JAKT-IX > WS-JAKM-ROWS                                     
067300         OR WS-JAKM-FOUND.                                                
067400*                                                                         
067500 620-EXIT.                                                                
067600     EXIT.                                                                
067700*-----------------------------------------------------------*             
067800 625-SEARCH-JACKPOT-ROW.                                                  
067900*-----------------------------------------------------------*             
068000     IF JAKT-JACKPOT-ID(JAKT-IX) = JAKB-JACKPOT-ID                        
068100         SET WS-JAKM-FOUND TO TRUE                                        
068200     END-IF.                                                              
068300*                                                                         
068400 625-EXIT.                                                                
068500     EXIT.                                                                
068600*-----------------------------------------------------------*             
068700 640-RESET-JACKPOT-POOL.                                                  
068800*-----------------------------------------------------------*             
068900     MOVE JAKT-INITIAL-AMOUNT(JAKT-IX)                                    
069000                            TO JAKT-CURRENT-AMOUNT(JAKT-IX).              
069100     MOVE WS-STAMP-FIELD    TO JAKT-UPDATED-AT(JAKT-IX).                  
069200*                                                                         
069300 640-EXIT.                                                                
069400     EXIT.                                                                
069500*-----------------------------------------------------------*             
069600 690-REJECT-BET.                                                          
069700*-----------------------------------------------------------*             
069800*    NOT A FATAL ERROR -- TKT-0290.  A BET AGAINST A ROOM                 
069900*    THAT IS NOT ON THE MASTER FILE IS LOGGED AND SKIPPED,                
070000*    THE REST OF THE NIGHT'S FILE KEEPS RUNNING.                          
070100*                                                                         
070200     ADD 1 TO WS-BET-REJECT.                                              
070300     DISPLAY '*** REJECTED BET - JACKPOT-ID NOT ON FILE ***'.             
070400     DISPLAY '    BET-ID     : ' JAKB-BET-ID.                             
070500     DISPLAY '    JACKPOT-ID : ' JAKB-JACKPOT-ID.                         
070600*                                                                         
070700 690-EXIT.                                                                
070800     EXIT.                                                                
070900*-----------------------------------------------------------*             
071000 700-PRODUCE-REPORT.                                                      
071100*-----------------------------------------------------------*             
071200     MOVE WS-RPT-HEADING1 TO RPT-LINE.                                    
071300     WRITE RPT-LINE.                                                      
071400     MOVE WS-RPT-HEADING2 TO RPT-LINE.                                    
071500     WRITE RPT-LINE.                                                      
071600*                                                                         
071700     PERFORM 710-PRINT-JACKPOT-LINE THRU 710-EXIT                         
071800         VARYING JAKT-IX FROM 1 BY 1                                      
071900         UNTIL JAKT-IX > WS-JAKM-ROWS.                                    
072000*                                                                         
072100     PERFORM 720-PRINT-GRAND-TOTAL THRU 720-EXIT.                         
072200*                                                                         
072300 700-EXIT.                                                                
072400     EXIT.                                                                
072500*-----------------------------------------------------------*             
072600 710-PRINT-JACKPOT-LINE.                                                  
072700*-----------------------------------------------------------*             
072800     MOVE SPACES TO WS-RPT-DETAIL.                                        
072900     MOVE JAKT-JACKPOT-ID(JAKT-IX)     TO WS-RPT-JACKPOT-ID.              
073000     MOVE JAKT-BET-COUNT(JAKT-IX)      TO WS-RPT-BET-COUNT.               
073100     MOVE JAKT-CONTRIB-TOTAL(JAKT-IX)  TO WS-RPT-CONTRIB-TOTAL.           
073200     MOVE JAKT-REWARD-COUNT(JAKT-IX)   TO WS-RPT-REWARD-COUNT.            
073300     MOVE JAKT-REWARD-TOTAL(JAKT-IX)   TO WS-RPT-PAID-TOTAL.              
073400     MOVE JAKT-CURRENT-AMOUNT(JAKT-IX) TO WS-RPT-FINAL-BALANCE.           
073500*                                                                         
073600     MOVE WS-RPT-DETAIL TO RPT-LINE.                                      
073700     WRITE RPT-LINE.                                                      
073800*                                                                         
073900     ADD JAKT-BET-COUNT(JAKT-IX)     TO WS-GT-BET-COUNT.                  
074000     ADD JAKT-CONTRIB-TOTAL(JAKT-IX) TO WS-GT-CONTRIB-TOTAL.              
074100     ADD JAKT-REWARD-COUNT(JAKT-IX)  TO WS-GT-REWARD-COUNT.               
074200     ADD JAKT-REWARD-TOTAL(JAKT-IX)  TO WS-GT-REWARD-TOTAL.               
074300*                                                                         
074400 710-EXIT.                                                                
074500     EXIT.                                                                
074600*-----------------------------------------------------------*             
074700 720-PRINT-GRAND-TOTAL.                                                   
074800*-----------------------------------------------------------*             
074900     MOVE SPACES        TO WS-RPT-GRAND-TOTAL.                            
075000     MOVE 'GRAND TOTAL'  TO WS-RPTG-LABEL.                                
075100     MOVE WS-GT-BET-COUNT     TO WS-RPTG-BET-COUNT.                       
075200     MOVE WS-GT-CONTRIB-TOTAL TO WS-RPTG-CONTRIB-TOTAL.                   
075300     MOVE WS-GT-REWARD-COUNT  TO WS-RPTG-REWARD-COUNT.                    
075400     MOVE WS-GT-REWARD-TOTAL  TO WS-RPTG-PAID-TOTAL.                      
075500     MOVE 'N/A'          TO WS-RPTG-BALANCE.                              
075600*                                                                         
075700     MOVE WS-RPT-GRAND-TOTAL TO RPT-LINE.                                 
075800     WRITE RPT-LINE.                                                      
075900*                                                                         
076000 720-EXIT.                                                                
076100     EXIT.                                                                
076200*-----------------------------------------------------------*             
076300 750-INIT-REPORT-HEADINGS.                                                
076400*-----------------------------------------------------------*             
076500     MOVE WS-CDT-MONTH TO WS-RPTH-MONTH.                                  
076600     MOVE WS-CDT-DAY   TO WS-RPTH-DAY.                                    
076700     MOVE WS-CDT-YEAR  TO WS-RPTH-YEAR.                                   
076800*                                                                         
076900 750-EXIT.                                                                
077000     EXIT.                                                                
077100*-----------------------------------------------------------*             
077200 800-REWRITE-JACKPOT-FILE.                                                
077300*-----------------------------------------------------------*             
077400     OPEN OUTPUT JACKPOT-FILE.                                            
077500*                                                                         
077600     IF WS-JAKM-STATUS NOT = '00'                                         
077700         MOVE 'ERROR OPENING JACKPOT-FILE FOR OUTPUT'                     
077800                                        TO WS-ERR-MSG                     
077900         MOVE WS-JAKM-STATUS            TO WS-ERR-CDE                     
078000         MOVE '800-REWRITE-JACKPOT-FILE' TO WS-ERR-PROC                   
078100         PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT                       
078200     END-IF.                                                              
078300*                                                                         
078400     PERFORM 810-WRITE-JACKPOT-ROW THRU 810-EXIT                          
078500         VARYING JAKT-IX FROM 1 BY 1                                      
078600         UNTIL JAKT-IX > WS-JAKM-ROWS.                                    
078700*                                                                         
078800     CLOSE JACKPOT-FILE.                                                  
078900*                                                                         
079000 800-EXIT.                                                                
079100     EXIT.                                                                
079200*-----------------------------------------------------------*             
079300 810-WRITE-JACKPOT-ROW.                                                   
079400*-----------------------------------------------------------*             
079500     MOVE SPACES TO JAKM-JACKPOT-RECORD.                                  
079600     MOVE JAKT-JACKPOT-ID(JAKT-IX)     TO JAKM-JACKPOT-ID.                
079700     MOVE JAKT-JACKPOT-NAME(JAKT-IX)   TO JAKM-JACKPOT-NAME.              
079800     MOVE JAKT-CURRENT-AMOUNT(JAKT-IX) TO JAKM-CURRENT-AMOUNT.            
079900     MOVE JAKT-INITIAL-AMOUNT(JAKT-IX) TO JAKM-INITIAL-AMOUNT.            
080000     MOVE JAKT-CONTRIB-TYPE(JAKT-IX)   TO JAKM-CONTRIB-TYPE.              
080100     MOVE JAKT-REWARD-TYPE(JAKT-IX)    TO JAKM-REWARD-TYPE.               
080200     MOVE JAKT-UPDATED-AT(JAKT-IX)     TO JAKM-UPDATED-AT.                
080300*                                                                         
080400     WRITE JAKM-JACKPOT-RECORD.                                           
080500*                                                                         
080600     IF WS-JAKM-STATUS NOT = '00'                                         
080700         MOVE 'ERROR WRITING JACKPOT-FILE'  TO WS-ERR-MSG                 
080800         MOVE WS-JAKM-STATUS           TO WS-ERR-CDE                      
080900         MOVE '810-WRITE-JACKPOT-ROW'  TO WS-ERR-PROC                     
081000         PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT                       
081100     END-IF.                                                              
081200*                                                                         
081300 810-EXIT.                                                                
081400     EXIT.                                                                
081500*-----------------------------------------------------------*             
081600 900-NEXT-RANDOM-DRAW.                                                    
081700*-----------------------------------------------------------*             
081800*    LEHMER MULTIPLICATIVE GENERATOR, MODULUS 2**31-1,                    
081900*    MULTIPLIER 16807 -- SEE TKT-0378.  MODULUS TAKEN BY                  
082000*    INTEGER-TRUNCATING DIVIDE, NOT A LIBRARY FUNCTION.                   
082100*                                                                         
082200     COMPUTE WS-RANDOM-PRODUCT = WS-RANDOM-SEED * 16807.                  
082300     COMPUTE WS-RANDOM-QUOT    =                                          
082400         WS-RANDOM-PRODUCT / 2147483647.                                  
082500     COMPUTE WS-RANDOM-SEED    =                                          
082600         WS-RANDOM-PRODUCT - (WS-RANDOM-QUOT * 2147483647).               
082700     COMPUTE WS-RANDOM-DRAW    =                                          
082800         WS-RANDOM-SEED / 2147483647.                                     
082900*                                                                         
083000 900-EXIT.                                                                
083100     EXIT.                                                                
083200*-----------------------------------------------------------*             
083300 950-CLOSE-FILES.                                                         
083400*-----------------------------------------------------------*             
083500     CLOSE BET-FILE.                                                      
083600     CLOSE CONTRIB-FILE.                                                  
083700     CLOSE REWARD-FILE.                                                   
083800     CLOSE REPORT-FILE.                                                   
083900*                                                                         
084000 950-EXIT.                                                                
084100     EXIT.                                                                
084200*-----------------------------------------------------------*             
084300 Y0001-ERR-HANDLING.                                                      
084400*-----------------------------------------------------------*             
084500     DISPLAY '********************************'.                          
084600     DISPLAY '  JACKBAT ERROR HANDLING        '.                          
084700     DISPLAY '********************************'.                          
084800     DISPLAY '  ' WS-ERR-MSG.                                             
084900     DISPLAY '  ' WS-ERR-CDE.                                             
085000     DISPLAY '  ' WS-ERR-PROC.                                            
085100     DISPLAY '********************************'.                          
085200     STOP RUN.                                                            
085300*                                                                         
085400 Y0001-EXIT.                                                              
085500     EXIT.                                                                
