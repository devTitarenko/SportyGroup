000100*****************************************************************         
000200*                                                               *         
000300*   COPYBOOK   : JAKCONT                                       *          
000400*   TITLE      : JACKPOT CONTRIBUTION AUDIT RECORD             *          
000500*   AUTHOR     : SANDEEP PRAJAPATI                              *         
000600*   USED BY    : JACKBAT                                        *         
000700*                                                               *         
000800*   ONE ROW WRITTEN PER BET THAT MATCHES A KNOWN JACKPOT.       *         
000900*   NO KEY -- THE FILE IS APPENDED IN BET-ARRIVAL ORDER.        *         
001000*                                                               *         
001100*---------------------------------------------------------*       CHNG    
001200* 2024-02-11  SP   TKT-4410  ORIGINAL COPYBOOK FOR JACKPOT        CHNG    
001300*                            POOL REBUILD.                        CHNG    
001400*---------------------------------------------------------*       CHNG    
001500*****************************************************************         
001600 01  JAKC-CONTRIB-RECORD.                                                 
001700     05  JAKC-CONTRIB-ID             PIC X(36).                           
001800     05  JAKC-BET-ID                 PIC X(36).                           
001900     05  JAKC-USER-ID                PIC X(20).                           
002000     05  JAKC-JACKPOT-ID             PIC X(20).                           
002100     05  JAKC-STAKE-AMOUNT           PIC S9(9)V9(2).                      
002200     05  JAKC-CONTRIB-AMOUNT         PIC S9(9)V9(2).                      
002300     05  JAKC-POOL-AMOUNT-AFTER      PIC S9(9)V9(2).                      
002400     05  FILLER                      PIC X(02).                           
