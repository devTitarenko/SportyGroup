000100*****************************************************************         
000200*                                                               *         
000300*   COPYBOOK   : JAKRWRD                                       *          
000400*   TITLE      : JACKPOT REWARD PAYOUT AUDIT RECORD            *          
000500*   AUTHOR     : SANDEEP PRAJAPATI                              *         
000600*   USED BY    : JACKBAT                                        *         
000700*                                                               *         
000800*   ONE ROW WRITTEN ONLY WHEN A BET WINS ITS JACKPOT.  NO KEY   *         
000900*   -- THE FILE IS APPENDED IN BET-ARRIVAL ORDER.               *         
001000*                                                               *         
001100*---------------------------------------------------------*       CHNG    
001200* 2024-02-11  SP   TKT-4410  ORIGINAL COPYBOOK FOR JACKPOT        CHNG    
001300*                            POOL REBUILD.                        CHNG    
001400*---------------------------------------------------------*       CHNG    
001500*****************************************************************         
001600 01  JAKR-REWARD-RECORD.                                                  
001700     05  JAKR-REWARD-ID              PIC X(36).                           
001800     05  JAKR-BET-ID                 PIC X(36).                           
001900     05  JAKR-USER-ID                PIC X(20).                           
002000     05  JAKR-JACKPOT-ID             PIC X(20).                           
002100     05  JAKR-REWARD-AMOUNT          PIC S9(9)V9(2).                      
002200     05  FILLER                      PIC X(01).                           
